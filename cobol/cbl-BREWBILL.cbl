000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BREWBILL.
000300 AUTHOR.         R. DELACROIX.
000400 INSTALLATION.   CASCADE HOMEBREW SUPPLY CO. - DATA PROC DIV.
000500 DATE-WRITTEN.   03/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900* BREWBILL  --  GRAIN BILL / MASH WATER BATCH CALCULATION
001000*
001100*     READS ONE RECIPE (HEADER RECORD FOLLOWED BY ITS GRAIN
001200*     DETAIL RECORDS) FROM RECIPEIN, CROSS-REFERENCES EACH GRAIN
001300*     AGAINST THE COMPILED-IN FERMENTABLES TABLE, COMPUTES THE
001400*     GRAIN BILL IN POUNDS AND OUNCES, THE MASH WATER VOLUME AND
001500*     STRIKE TEMPERATURE, AND THE TOTAL BREWING WATER REQUIRED
001600*     AFTER GRAIN ABSORPTION, BOIL-OFF, COOLING SHRINKAGE,
001700*     EQUIPMENT AND TRUB LOSSES.  PRINTS THE GRAIN BILL REPORT
001800*     ON GRNBILRP.  ALL ARITHMETIC IS FIXED-POINT DECIMAL WITH
001900*     EXPLICIT ROUNDING -- NO FLOATING POINT IS USED ANYWHERE
002000*     IN THIS PROGRAM.
002100*
002200* CHANGE LOG.
002300*     DATE       BY   REQUEST/TKT    DESCRIPTION
002400*     ---------  ---  -------------  ----------------------------
002500*     03/14/1987 RAD  CR-1987-014    ORIGINAL CODING AND TESTING.  RAD0387
002600*     09/02/1987 RAD  CR-1987-041    ADDED TRUB LOSS TO REQUIRED   RAD0987
002700*                                    WATER BUILD-UP PER BREWHOUSE
002800*                                    SURVEY.
002900*     05/11/1989 JFK  WO-1989-0233   CORRECTED STRIKE TEMP FORMULA JFK0589
003000*                                    (CONSTANT WAS HARD-CODED AS
003100*                                    .25, SHOULD BE .2 PER BREWERS
003200*                                    ASSN THERMODYNAMIC TABLE).
003300*     02/19/1991 JFK  WO-1991-0078   EXPANDED FERMENTABLES TABLE   JFK0291
003400*                                    FROM 64 TO 106 ENTRIES.
003500*     11/06/1993 TLM  CR-1993-156    ADDED ZERO-YIELD AND GRAIN-   TLM1193
003600*                                    NOT-FOUND ERROR HANDLING; JOB
003700*                                    WAS ABENDING ON BAD GRAIN
003800*                                    NAMES FROM THE NEW ORDER
003900*                                    FEED.
004000*     08/30/1996 TLM  PR-1996-0412   ADDED UPSI-0 RERUN SWITCH SO  TLM0896
004100*                                    OPERATIONS CAN SKIP THE
004200*                                    OF-JOB SELF-TEST ON RERUNS.
004300*     01/12/1999 SDW  Y2K-0091       YEAR 2000 REMEDIATION - NO    SDW0199
004400*                                    2-DIGIT YEAR FIELDS USED IN
004500*                                    THIS PROGRAM; REVIEWED AND
004600*                                    CERTIFIED Y2K COMPLIANT.
004700*     06/22/2001 SDW  CR-2001-077    ADDED GRAIN-NAME CHAR-SET     SDW0601
004800*                                    EDIT AFTER GARBLED EBCDIC
004900*                                    TRANSLATION CAME IN FROM THE
005000*                                    NEW WEB ORDER FRONT END.
005100*     04/03/2004 PQR  WO-2004-0290   RE-PRINTED GRAIN BILL LINES   PQR0404
005200*                                    SUPPRESS LEADING ZEROES ON
005300*                                    WHOLE LBS PER QC COMPLAINT.
005400*     10/17/2007 PQR  CR-2007-143    ADDED DECIMAL-PLACES GUARD TO PQR1007
005500*                                    THE ROUNDING HELPER AFTER A
005600*                                    BAD CALL FROM A COPY OF THIS
005700*                                    LOGIC IN THE PILOT SIZER
005800*                                    BLEW UP THE MASH SCHEDULE.
005900*     02/28/2011 HNM  WO-2011-0067   ADDED THE APOSTROPHE TO      HNM0211
006000*                                    VALID-NAME-CHARS -- "LYLE'S
006100*                                    GOLDEN SYRUP" WAS FAILING
006200*                                    THE GRAIN-NAME CHARACTER-SET
006300*                                    EDIT AND COMING BACK NOT
006400*                                    FOUND ON EVERY RECIPE.
006500*
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900        C01 IS TOP-OF-FORM
007000* WO-2011-0067 ADDED THE APOSTROPHE BELOW -- "LYLE'S GOLDEN
007100* SYRUP" IN THE FERMENTABLES TABLE WAS FAILING THIS CLASS TEST
007200* AND COMING BACK GRAIN-NOT-FOUND ON EVERY RECIPE THAT USED IT.
007300        CLASS VALID-NAME-CHARS IS
007400            "A" THRU "Z", "0" THRU "9", " ", "-", "(", ")", "/",
007500            "'"
007600        UPSI-0 ON  STATUS IS BATCH-RERUN-SW
007700        OFF STATUS IS BATCH-NORMAL-SW.
007800*
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100        SELECT RECIPE-FILE ASSIGN TO RECIPEIN
008200        ORGANIZATION IS LINE SEQUENTIAL.
008300*
008400        SELECT GRAIN-BILL-REPORT ASSIGN TO GRNBILRP
008500        ORGANIZATION IS LINE SEQUENTIAL.
008600*
008700* //BREWBILL  JOB 1,NOTIFY=&SYSUID
008800* //***************************************************/
008900* //COBRUN  EXEC IGYWCL
009000* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(BREWBILL),DISP=SHR
009100* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(BREWBILL),DISP=SHR
009200* //***************************************************/
009300* // IF RC = 0 THEN
009400* //***************************************************/
009500* //RUN     EXEC PGM=BREWBILL,PARM='UPSI=0'
009600* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
009700* //RECIPEIN  DD DSN=&SYSUID..INPUT(RECIPE),DISP=SHR
009800* //GRNBILRP  DD DSN=&SYSUID..OUTPUT(BREWBILL),DISP=SHR
009900* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
010000* //CEEDUMP   DD DUMMY
010100* //SYSUDUMP  DD DUMMY
010200* //***************************************************/
010300* // ELSE
010400* // ENDIF
010500*
010600 DATA DIVISION.
010700 FILE SECTION.
010800*
010900* RECIPE-FILE HOLDS ONE HEADER RECORD FOLLOWED BY ITS N GRAIN
011000* DETAIL RECORDS, IN RECIPE ORDER.  REC-TYPE TELLS US WHICH
011100* LAYOUT APPLIES TO THE CURRENT RECORD.
011200 FD  RECIPE-FILE
011300        RECORD CONTAINS 80 CHARACTERS
011400        RECORDING MODE F.
011500 01  RECIPE-REC.
011600     05  REC-TYPE                PIC X(01).
011700     05  FILLER                  PIC X(79).
011800*
011900* RECIPE HEADER RECORD  (REC-TYPE = "H")
012000 01  RECIPE-HEADER-REC REDEFINES RECIPE-REC.
012100     05  RTH-REC-TYPE            PIC X(01).
012200     05  RTH-TARGET-GRAVITY      PIC 9V999.
012300     05  RTH-TARGET-VOLUME       PIC 9(03)V99.
012400     05  RTH-WATER-GRIST-RATIO   PIC 9V99.
012500     05  RTH-GRAIN-TEMP          PIC 9(03)V9.
012600     05  RTH-MASH-TEMP           PIC 9(03)V9.
012700     05  RTH-ABSORPTION-RATE     PIC 9V999.
012800     05  RTH-EQUIPMENT-LOSS      PIC 9(02)V99.
012900     05  RTH-BOIL-MINUTES        PIC 9(03).
013000     05  RTH-EVAPORATION-GPH     PIC 9V99.
013100     05  RTH-TRUB-LOSS           PIC 9(02)V99.
013200     05  FILLER                  PIC X(41).
013300*
013400* RECIPE GRAIN DETAIL RECORD  (REC-TYPE = "G")
013500 01  RECIPE-DETAIL-REC REDEFINES RECIPE-REC.
013600     05  RTD-REC-TYPE            PIC X(01).
013700     05  RTD-GRAIN-NAME          PIC X(30).
013800     05  RTD-GRAIN-RATIO         PIC 9V9999.
013900     05  RTD-EFFICIENCY          PIC 9V9999.
014000     05  FILLER                  PIC X(39).
014100*
014200* GRAIN-BILL-REPORT IS THE PRINTED GRAIN BILL.
014300 FD  GRAIN-BILL-REPORT
014400        RECORD CONTAINS 80 CHARACTERS
014500        RECORDING MODE F.
014600 01  PRT-REC                     PIC X(80).
014700*
014800 WORKING-STORAGE SECTION.
014900*
015000* SWITCHES AND CONTROL COUNTERS
015100 01  WS-CONTROL-SWITCHES.
015200     05  WS-EOF-SWITCH           PIC X     VALUE "N".
015300         88  EOF-RECIPE                        VALUE "Y".
015400     05  WS-GRAIN-FOUND-SWITCH   PIC X     VALUE "N".
015500         88  WS-GRAIN-FOUND                    VALUE "Y".
015600         88  WS-GRAIN-NOT-FOUND                VALUE "N".
015700     05  WS-YIELD-SWITCH         PIC X     VALUE "N".
015800         88  WS-YIELD-IS-VALID                 VALUE "Y".
015900         88  WS-YIELD-IS-ZERO                  VALUE "N".
016000     05  WS-NAME-SWITCH          PIC X     VALUE "Y".
016100         88  WS-NAME-IS-VALID                  VALUE "Y".
016200         88  WS-NAME-IS-INVALID                VALUE "N".
016300     05  FILLER                 PIC X(03).
016400*
016500* STANDALONE BAD-GRAIN COUNTER -- KEPT AS A 77-LEVEL SCRATCH
016600* ITEM PER THIS SHOP'S USUAL HABIT FOR A LONE RUN-TOTAL THAT
016700* NO OTHER FIELD GROUPS WITH (SEE THE LOOP-COUNTER STYLE USED
016800* ON OTHER JOBS IN THIS LIBRARY).
016900 77  WS-ERROR-COUNT              PIC S9(4) COMP VALUE ZERO.
017000*
017100 01  WS-COUNTERS.
017200     05  WS-GRAIN-COUNT          PIC S9(4) COMP VALUE ZERO.
017300     05  GRX                     PIC S9(4) COMP VALUE ZERO.
017400     05  WS-SCAN-IDX             PIC S9(4) COMP VALUE ZERO.
017500     05  WS-NAME-CHAR-IDX        PIC S9(4) COMP VALUE ZERO.
017600     05  WS-HDR-IDX              PIC S9(4) COMP VALUE ZERO.
017700     05  FILLER                 PIC X(02).
017800*
017900* COMPILED-IN FERMENTABLES TABLE -- 106 ENTRIES, NAME THEN MAX
018000* SPECIFIC GRAVITY (4 DIGITS, IMPLIED DECIMAL, E.G. 1025 = 1.025).
018100* ENTRIES ARE CARRIED IN SORTED NAME ORDER FOR THE LOOKUP IN
018200* 410-LOOKUP-GRAIN-GRAVITY.  TWO ENTRIES CARRY 0000 ("NO DATA")
018300* AND WILL FAIL THE ZERO-YIELD EDIT IF A RECIPE USES THEM.
018400 01  GRAIN-TABLE-DATA.
018500     05  FILLER PIC X(34)
018600         VALUE "AMERICAN BLACK BARLEY         1025".
018700     05  FILLER PIC X(34)
018800         VALUE "AMERICAN BLACK PATENT         1026".
018900     05  FILLER PIC X(34)
019000         VALUE "AMERICAN CHOCOLATE            1034".
019100     05  FILLER PIC X(34)
019200         VALUE "AMERICAN CRYSTAL 10L          1034".
019300     05  FILLER PIC X(34)
019400         VALUE "AMERICAN CRYSTAL 20L          1034".
019500     05  FILLER PIC X(34)
019600         VALUE "AMERICAN CRYSTAL 30L          1034".
019700     05  FILLER PIC X(34)
019800         VALUE "AMERICAN CRYSTAL 40L          1034".
019900     05  FILLER PIC X(34)
020000         VALUE "AMERICAN CRYSTAL 60L          1034".
020100     05  FILLER PIC X(34)
020200         VALUE "AMERICAN CRYSTAL 80L          1034".
020300     05  FILLER PIC X(34)
020400         VALUE "AMERICAN CRYSTAL 90L          1034".
020500     05  FILLER PIC X(34)
020600         VALUE "AMERICAN CRYSTAL 120L         1034".
020700     05  FILLER PIC X(34)
020800         VALUE "AMERICAN DEXTRIN              1033".
020900     05  FILLER PIC X(34)
021000         VALUE "AMERICAN MUNICH               1034".
021100     05  FILLER PIC X(34)
021200         VALUE "AMERICAN PALE (2-ROW)         1037".
021300     05  FILLER PIC X(34)
021400         VALUE "AMERICAN PALE (6-ROW)         1035".
021500     05  FILLER PIC X(34)
021600         VALUE "AMERICAN ROASTED BARLEY       1025".
021700     05  FILLER PIC X(34)
021800         VALUE "AMERICAN SPECIAL ROAST        1035".
021900     05  FILLER PIC X(34)
022000         VALUE "AMERICAN VICTORY              1034".
022100     05  FILLER PIC X(34)
022200         VALUE "AMERICAN VIENNA               1035".
022300     05  FILLER PIC X(34)
022400         VALUE "AMERICAN WHEAT                1038".
022500     05  FILLER PIC X(34)
022600         VALUE "AMERICAN WHITE WHEAT          1037".
022700     05  FILLER PIC X(34)
022800         VALUE "BELGIAN AROMATIC              1036".
022900     05  FILLER PIC X(34)
023000         VALUE "BELGIAN PALE ALE              1038".
023100     05  FILLER PIC X(34)
023200         VALUE "BELGIAN BISCUIT               1035".
023300     05  FILLER PIC X(34)
023400         VALUE "BELGIAN CANDY SUGAR           1036".
023500     05  FILLER PIC X(34)
023600         VALUE "BELGIAN CARAMEL PILS          1030".
023700     05  FILLER PIC X(34)
023800         VALUE "BELGIAN CARAMUNICH            1033".
023900     05  FILLER PIC X(34)
024000         VALUE "BELGIAN CARAVIENNE            1034".
024100     05  FILLER PIC X(34)
024200         VALUE "BELGIAN CHOCOLATE             1033".
024300     05  FILLER PIC X(34)
024400         VALUE "BELGIAN DE-BITTERED BLACK     1030".
024500     05  FILLER PIC X(34)
024600         VALUE "BELGIAN PALE                  1038".
024700     05  FILLER PIC X(34)
024800         VALUE "BELGIAN PILSEN                1037".
024900     05  FILLER PIC X(34)
025000         VALUE "BELGIAN ROASTED WHEAT         1036".
025100     05  FILLER PIC X(34)
025200         VALUE "BELGIAN SPECIAL B             1030".
025300     05  FILLER PIC X(34)
025400         VALUE "BRITISH AMBER MALT 35L        1032".
025500     05  FILLER PIC X(34)
025600         VALUE "BRITISH AMBER MALT 65L        1032".
025700     05  FILLER PIC X(34)
025800         VALUE "BRITISH BLACK PATENT          1026".
025900     05  FILLER PIC X(34)
026000         VALUE "BRITISH BROWN                 1032".
026100     05  FILLER PIC X(34)
026200         VALUE "BRITISH CARA-PILS DEXTRIN     1033".
026300     05  FILLER PIC X(34)
026400         VALUE "BRITISH CARAMALT              0000".
026500     05  FILLER PIC X(34)
026600         VALUE "BRITISH CHOCOLATE             1034".
026700     05  FILLER PIC X(34)
026800         VALUE "BRITISH CRYSTAL               1034".
026900     05  FILLER PIC X(34)
027000         VALUE "BRITISH DARK CRYSTAL          1034".
027100     05  FILLER PIC X(34)
027200         VALUE "BRITISH LAGER                 1038".
027300     05  FILLER PIC X(34)
027400         VALUE "BRITISH MARIS OTTER PALE      1038".
027500     05  FILLER PIC X(34)
027600         VALUE "BRITISH MILD ALE              1037".
027700     05  FILLER PIC X(34)
027800         VALUE "BRITISH OAT                   1034".
027900     05  FILLER PIC X(34)
028000         VALUE "BRITISH PALE                  1038".
028100     05  FILLER PIC X(34)
028200         VALUE "BRITISH PALE CHOCOLATE        1034".
028300     05  FILLER PIC X(34)
028400         VALUE "BRITISH PEAT SMOKED           1034".
028500     05  FILLER PIC X(34)
028600         VALUE "BRITISH ROASTED BARLEY        1025".
028700     05  FILLER PIC X(34)
028800         VALUE "BRITISH TOASTED PALE          1038".
028900     05  FILLER PIC X(34)
029000         VALUE "BRITISH TORRIFIED WHEAT       1036".
029100     05  FILLER PIC X(34)
029200         VALUE "BRITISH WHEAT                 1038".
029300     05  FILLER PIC X(34)
029400         VALUE "BROWN SUGAR                   1046".
029500     05  FILLER PIC X(34)
029600         VALUE "BROWN SUGAR (DARK)            1046".
029700     05  FILLER PIC X(34)
029800         VALUE "CANDI SUGAR (AMBER)           1036".
029900     05  FILLER PIC X(34)
030000         VALUE "CANDI SUGAR (DARK)            1036".
030100     05  FILLER PIC X(34)
030200         VALUE "CORN SUGAR                    1036".
030300     05  FILLER PIC X(34)
030400         VALUE "DEMERARA SUGAR                1041".
030500     05  FILLER PIC X(34)
030600         VALUE "DEXTROSE (GLUCOSE)            1037".
030700     05  FILLER PIC X(34)
030800         VALUE "DRY MALT EXTRACT              1044".
030900     05  FILLER PIC X(34)
031000         VALUE "FLAKED BARLEY                 1032".
031100     05  FILLER PIC X(34)
031200         VALUE "FLAKED MAIZE                  1037".
031300     05  FILLER PIC X(34)
031400         VALUE "FLAKED OATS                   1033".
031500     05  FILLER PIC X(34)
031600         VALUE "FLAKED RYE                    1036".
031700     05  FILLER PIC X(34)
031800         VALUE "FLAKED WHEAT                  1036".
031900     05  FILLER PIC X(34)
032000         VALUE "FRANCO-BELGES KILN COFFEE     0000".
032100     05  FILLER PIC X(34)
032200         VALUE "GAMBRINUS HONEY MALT          1034".
032300     05  FILLER PIC X(34)
032400         VALUE "GERMAN ACIDUATED (SAUER)      1033".
032500     05  FILLER PIC X(34)
032600         VALUE "GERMAN CARAWHEAT              1035".
032700     05  FILLER PIC X(34)
032800         VALUE "GERMAN CARAAMBER              1033".
032900     05  FILLER PIC X(34)
033000         VALUE "GERMAN CARAAROMA              1034".
033100     05  FILLER PIC X(34)
033200         VALUE "GERMAN CARAFA I               1038".
033300     05  FILLER PIC X(34)
033400         VALUE "GERMAN CARAFA II              1038".
033500     05  FILLER PIC X(34)
033600         VALUE "GERMAN CARAFA III             1038".
033700     05  FILLER PIC X(34)
033800         VALUE "GERMAN CARAFOAM               1033".
033900     05  FILLER PIC X(34)
034000         VALUE "GERMAN CARAHELL               1034".
034100     05  FILLER PIC X(34)
034200         VALUE "GERMAN CARAMUNICH I           1034".
034300     05  FILLER PIC X(34)
034400         VALUE "GERMAN CARAMUNICH II          1034".
034500     05  FILLER PIC X(34)
034600         VALUE "GERMAN CARAMUNICH III         1034".
034700     05  FILLER PIC X(34)
034800         VALUE "GERMAN CARARED                1033".
034900     05  FILLER PIC X(34)
035000         VALUE "GERMAN CHOCOLATE RYE          1030".
035100     05  FILLER PIC X(34)
035200         VALUE "GERMAN CHOCOLATE WHEAT        1038".
035300     05  FILLER PIC X(34)
035400         VALUE "GERMAN DARK MUNICH            1034".
035500     05  FILLER PIC X(34)
035600         VALUE "GERMAN DARK WHEAT             1039".
035700     05  FILLER PIC X(34)
035800         VALUE "GERMAN KOLSCH                 1034".
035900     05  FILLER PIC X(34)
036000         VALUE "GERMAN LIGHT MUNICH           1034".
036100     05  FILLER PIC X(34)
036200         VALUE "GERMAN LIGHT WHEAT            1039".
036300     05  FILLER PIC X(34)
036400         VALUE "GERMAN MELANOIDIN             1033".
036500     05  FILLER PIC X(34)
036600         VALUE "GERMAN RAUCH SMOKED           1037".
036700     05  FILLER PIC X(34)
036800         VALUE "GERMAN RYE                    1029".
036900     05  FILLER PIC X(34)
037000         VALUE "GERMAN VIENNA                 1035".
037100     05  FILLER PIC X(34)
037200         VALUE "GRITS                         1037".
037300     05  FILLER PIC X(34)
037400         VALUE "HONEY                         1032".
037500     05  FILLER PIC X(34)
037600         VALUE "INVERT SUGAR                  1046".
037700     05  FILLER PIC X(34)
037800         VALUE "LACTOSE                       1043".
037900     05  FILLER PIC X(34)
038000         VALUE "LIQUID MALT EXTRACT           1036".
038100     05  FILLER PIC X(34)
038200         VALUE "LYLE'S GOLDEN SYRUP           1036".
038300     05  FILLER PIC X(34)
038400         VALUE "MAPLE SAP                     1009".
038500     05  FILLER PIC X(34)
038600         VALUE "MAPLE SYRUP                   1030".
038700     05  FILLER PIC X(34)
038800         VALUE "MOLASSES                      1036".
038900     05  FILLER PIC X(34)
039000         VALUE "RICE SOLIDS                   1040".
039100     05  FILLER PIC X(34)
039200         VALUE "SCOTMALT GOLDEN PROMISE       1038".
039300     05  FILLER PIC X(34)
039400         VALUE "TREACLE                       1036".
039500     05  FILLER PIC X(34)
039600         VALUE "WHITE TABLE SUGAR             1046".
039700*
039800 01  GRAIN-TABLE REDEFINES GRAIN-TABLE-DATA.
039900     05  GRAIN-TABLE-ENTRY OCCURS 106 TIMES
040000            INDEXED BY GRX.
040100         10  TBL-GRAIN-NAME      PIC X(30).
040200         10  TBL-MAX-GRAVITY     PIC 9V999.
040300*
040400* CALCULATOR WORKING FIELDS
040500 01  WS-CALC-FIELDS.
040600     05  WS-PPG-TARGET           PIC S9(5)      COMP.
040700     05  WS-PPG-MAX              PIC S9(5)      COMP.
040800     05  WS-MAX-YIELD            PIC S9(5)      COMP.
040900     05  WS-EXPECTED-YIELD       PIC S9(5)V999.
041000     05  WS-TOTAL-GRAVITY-POINTS PIC S9(7)V999.
041100     05  WS-GRAIN-QTY-LBS        PIC S9(5)V999.
041200     05  WS-WHOLE-LBS            PIC S9(5).
041300     05  WS-FRACTIONAL-LBS       PIC S9(5)V999.
041400     05  WS-OZ                   PIC S9(2)V9.
041500     05  FILLER                 PIC X(01).
041600*
041700 01  WS-ACCUM-FIELDS.
041800     05  WS-TOTAL-GRAIN-WT-RAW   PIC S9(7)V999  VALUE ZERO.
041900     05  WS-TOTAL-GRAIN-WEIGHT   PIC S9(5)V999  VALUE ZERO.
042000     05  WS-MASH-WATER-QTS       PIC S9(5)V999  VALUE ZERO.
042100     05  WS-STRIKE-TEMP          PIC S9(3)V999  VALUE ZERO.
042200     05  WS-REQUIRED-WATER-GAL   PIC S9(5)V999  VALUE ZERO.
042300     05  WS-WATER-V1             PIC S9(5)V999  VALUE ZERO.
042400     05  WS-WATER-V2             PIC S9(5)V999  VALUE ZERO.
042500     05  WS-WATER-V3             PIC S9(5)V999  VALUE ZERO.
042600     05  WS-WATER-V4             PIC S9(5)V999  VALUE ZERO.
042700     05  WS-WATER-V5             PIC S9(5)V999  VALUE ZERO.
042800     05  WS-SHRINKAGE-LOSS       PIC S9(5)V999  VALUE ZERO.
042900     05  WS-EVAPORATION-LOSS     PIC S9(5)V999  VALUE ZERO.
043000     05  WS-ABSORPTION-LOSS      PIC S9(5)V999  VALUE ZERO.
043100     05  FILLER                 PIC X(01).
043200*
043300* GENERIC DECIMAL ROUNDING HELPER (700-ROUND-DECIMAL).  DRIVES A
043400* HALF-UP ROUND TO A CALLER-SUPPLIED NUMBER OF DECIMAL PLACES BY
043500* SCALING UP, ROUNDING TO A WHOLE NUMBER, AND SCALING BACK DOWN.
043600* VALID RANGE IS 0 THRU 5 PLACES -- SEE 920-BAD-DECIMAL-PLACES.
043700 01  WS-ROUND-FIELDS.
043800     05  WS-ROUND-IN             PIC S9(7)V9(6).
043900     05  WS-ROUND-DEC-PLACES     PIC 9          COMP.
044000     05  WS-ROUND-SCALE          PIC S9(7)      COMP.
044100     05  WS-ROUND-SCALED         PIC S9(9)V9(6).
044200     05  WS-ROUND-OUT            PIC S9(7)V9(6).
044300     05  WS-ROUND-PLACES-SWITCH  PIC X          VALUE "Y".
044400         88  ROUND-PLACES-ARE-VALID              VALUE "Y".
044500         88  ROUND-PLACES-ARE-BAD                VALUE "N".
044600     05  FILLER                 PIC X(01).
044700*
044800* INFUSION-VOLUME WORKING FIELDS (RULE 10 -- STEP-INFUSION ADD-ON
044900* WATER).  NOT PART OF THE SINGLE-INFUSION GRAIN-BILL FLOW --
045000* THE RECIPE HEADER CARRIES NO SECOND-INFUSION TEMPERATURES -- BUT
045100* EXERCISED EVERY RUN BY THE SELF-TEST SO THE FORMULA DOES NOT
045200* DRIFT UNNOTICED BETWEEN RECIPE SEASONS.
045300 01  WS-INFUSION-FIELDS.
045400     05  WS-INFUSION-TARGET-TEMP PIC 9(3)V9.
045500     05  WS-INFUSION-CURR-TEMP   PIC 9(3)V9.
045600     05  WS-INFUSION-WATER-TEMP  PIC 9(3)V9.
045700     05  WS-INFUSION-GRAIN-LBS   PIC S9(5)V999.
045800     05  WS-INFUSION-WATER-QTS   PIC S9(5)V999.
045900     05  WS-INFUSION-NUMERATOR   PIC S9(7)V9(6).
046000     05  WS-INFUSION-DENOMINATR  PIC S9(5)V9.
046100     05  WS-INFUSION-VOLUME      PIC S9(5)V999.
046200     05  FILLER                 PIC X(01).
046300*
046400* START-OF-JOB SELF-TEST -- CHECKS THE WORKED EXAMPLES FROM THE
046500* ENGINEERING SPEC AGAINST THE LIVE CALCULATOR PARAGRAPHS BEFORE
046600* THE FIRST RECIPE IS READ.  SEE 090-RUN-SELF-TEST.  SKIPPED ON
046700* ON RERUNS WHEN THE OPERATOR SETS UPSI-0 ON IN THE RUN PARM.
046800 01  WS-SELF-TEST-FIELDS.
046900     05  ST-GRAVITY-IN           PIC 9V999      VALUE 1.035.
047000     05  ST-PPG-EXPECTED         PIC S9(5)      VALUE 35.
047100     05  ST-LBS-IN               PIC S9(5)V999  VALUE 12.330.
047200     05  ST-LBS-EXPECTED         PIC S9(5)      VALUE 12.
047300     05  ST-OZ-EXPECTED          PIC S9(2)V9    VALUE 5.3.
047400     05  ST-RATIO-IN             PIC 9V99       VALUE 1.00.
047500     05  ST-GRAIN-TEMP-IN        PIC 9(3)V9     VALUE 070.0.
047600     05  ST-MASH-TEMP-IN         PIC 9(3)V9     VALUE 104.0.
047700     05  ST-STRIKE-EXPECTED      PIC S9(3)V999  VALUE 110.800.
047800     05  ST-TARGET-TEMP-IN       PIC 9(3)V9     VALUE 140.0.
047900     05  ST-WATER-QTS-IN         PIC S9(5)V999  VALUE 8.000.
048000     05  ST-GRAIN-LBS-IN         PIC S9(5)V999  VALUE 8.000.
048100     05  ST-INFUSION-WTR-TEMP-IN PIC 9(3)V9     VALUE 210.0.
048200     05  ST-INFUSION-EXPECTED    PIC S9(5)V999  VALUE 4.937.
048300     05  ST-ACTUAL               PIC S9(7)V9(6).
048400     05  ST-FAIL-COUNT           PIC S9(4) COMP VALUE ZERO.
048500     05  FILLER                 PIC X(01).
048600*
048700* ZERO-SUPPRESSED EDIT FIELDS AND THE DE-EDIT WORK AREA USED TO
048800* STRIP THE LEADING BLANKS A Z-EDITED PICTURE LEAVES BEHIND SO THE
048900* GRAIN-BILL LINE CAN BE STRUNG TOGETHER WITH NO LEADING ZEROES
049000* AND NO GAPS (THIS SHOP HAS NO DE-EDIT INTRINSIC -- COBOL-74 HAS
049100* NONE -- SO 730-DEEDIT-NUMBER HUNTS FOR THE FIRST NON-BLANK).
049200 01  WS-EDIT-FIELDS.
049300     05  WS-EDIT-LBS             PIC ZZZZ9.
049400     05  WS-EDIT-OZ              PIC Z9.9.
049500     05  WS-EDIT-WEIGHT          PIC ZZZZ9.999.
049600     05  WS-EDIT-MASH-WATER      PIC ZZZZ9.999.
049700     05  WS-EDIT-STRIKE-TEMP     PIC ZZZ9.999.
049800     05  WS-EDIT-REQ-WATER       PIC ZZZZ9.999.
049900     05  FILLER                 PIC X(01).
050000*
050100 01  WS-DEEDIT-FIELDS.
050200     05  WS-DEEDIT-WORK          PIC X(12).
050300     05  WS-DEEDIT-RESULT        PIC X(12).
050400     05  WS-DEEDIT-LEN           PIC S9(4) COMP.
050500     05  FILLER                 PIC X(01).
050600*
050700* REPORT HEADING BLOCK.  THREE 80-BYTE LINES WRITTEN AS A GROUP
050800* AT THE TOP OF THE REPORT, PATTERNED ON THIS SHOP'S STANDARD
050900* RPT-HDR-LN TABLE (SEE THE TOPACCTS ACCOUNT-BALANCE REPORT).
051000 01  RPT-HEADING-LINES.
051100     05  RPT-HDR-LN1.
051200         10  FILLER              PIC X(30)
051300             VALUE "BREWBILL - GRAIN BILL REPORT".
051400         10  FILLER              PIC X(19) VALUE SPACES.
051500         10  FILLER              PIC X(10) VALUE "RUN DATE: ".
051600         10  HDR-RUN-DATE.
051700             15  HDR-RUN-MONTH    PIC XX.
051800             15  FILLER           PIC X     VALUE "/".
051900             15  HDR-RUN-DAY      PIC XX.
052000             15  FILLER           PIC X     VALUE "/".
052100             15  HDR-RUN-YEAR     PIC X(4).
052200         10  FILLER              PIC X(11) VALUE SPACES.
052300     05  RPT-HDR-LN2.
052400         10  FILLER              PIC X(16)
052500             VALUE "TARGET GRAVITY: ".
052600         10  HDR-TARGET-GRAVITY  PIC 9.999.
052700         10  FILLER              PIC X(4)  VALUE SPACES.
052800         10  FILLER              PIC X(15)
052900             VALUE "TARGET VOLUME: ".
053000         10  HDR-TARGET-VOLUME   PIC ZZ9.99.
053100         10  FILLER              PIC X(4)  VALUE " GAL".
053200         10  FILLER              PIC X(30) VALUE SPACES.
053300     05  RPT-HDR-LN3.
053400         10  FILLER              PIC X(80) VALUE ALL "=".
053500*
053600 01  FILLER REDEFINES RPT-HEADING-LINES.
053700     05  RPT-HDR-LN OCCURS 3 TIMES
053800            PIC X(80).
053900*
054000* PRINT-LINE WORK AREAS -- BUILT IN WORKING-STORAGE, THEN MOVED
054100* TO PRT-REC JUST BEFORE THE WRITE (KEEPS STRING TARGETS OFF THE
054200* FD RECORD, WHICH THIS SHOP TREATS AS WRITE-ONLY).
054300 01  WS-GRAIN-BILL-LINE      PIC X(80).
054400 01  WS-SUMMARY-LINE         PIC X(80).
054500*
054600* CURRENT-DATE WORK AREA FOR THE REPORT HEADING.  ACCEPT FROM
054700* DATE, NOT AN INTRINSIC FUNCTION -- THIS SHOP WAS STILL ON
054800* COBOL-74 MOST-OF-1987 AND NEVER WENT BACK TO RE-CODE THIS PART.
054900 01  WS-CURRENT-DATE.
055000     05  WS-CURR-YEAR            PIC 9(4).
055100     05  WS-CURR-MONTH           PIC 9(2).
055200     05  WS-CURR-DAY             PIC 9(2).
055300     05  FILLER                 PIC X(01).
055400*
055500* SHARED CALCULATION REGISTERS.  THE FORMULA PARAGRAPHS BELOW TAKE
055600* THEIR INPUTS FROM THESE GENERIC FIELDS RATHER THAN THE RECIPE
055700* RECORD DIRECTLY, SO THE SAME PARAGRAPH CAN BE DRIVEN BY A REAL
055800* RECIPE OR BY THE START-OF-JOB SELF-TEST (SEE 090-RUN-SELF-TEST-
055900* CHECKS).  CALLERS MOVE IN, PERFORM, THEN MOVE THE RESULT OUT.
056000 01  WS-SHARED-CALC-REGISTERS.
056100     05  WS-SG-IN                 PIC 9V999.
056200     05  WS-PPG-OUT               PIC S9(5)      COMP.
056300     05  WS-MAX-GRAVITY-FOUND     PIC 9V999.
056400     05  WS-STRIKE-RATIO-IN       PIC 9V99.
056500     05  WS-STRIKE-GRAIN-TEMP-IN  PIC 9(3)V9.
056600     05  WS-STRIKE-MASH-TEMP-IN   PIC 9(3)V9.
056700     05  WS-DEEDIT-FIELD-WIDTH    PIC S9(4)      COMP.
056800     05  WS-NAME-TEXT-LEN         PIC S9(4)      COMP.
056900     05  WS-LBS-TEXT              PIC X(12).
057000     05  WS-LBS-TEXT-LEN          PIC S9(4)      COMP.
057100     05  WS-OZ-TEXT               PIC X(12).
057200     05  WS-OZ-TEXT-LEN           PIC S9(4)      COMP.
057300     05  FILLER                   PIC X(01).
057400*
057500 PROCEDURE DIVISION.
057600*
057700* 100-MAIN-PROCESS IS THE ENTRY PARAGRAPH.  IT OPENS THE FILES,
057800* LOADS THE RUN DATE, RUNS THE START-OF-JOB SELF-TEST (UNLESS THE
057900* OPERATOR SET UPSI-0 ON FOR A RERUN), PROCESSES ONE RECIPE FROM
058000* HEADER THROUGH ITS GRAIN DETAILS, AND PRINTS THE GRAIN BILL
058100* REPORT.  ONE RECIPE PER RUN -- NO MULTI-RECIPE CONTROL BREAKS.
058200 100-MAIN-PROCESS.
058300     PERFORM 105-OPEN-FILES
058400     PERFORM 110-OBTAIN-RUN-DATE
058500     PERFORM 115-LOAD-GRAIN-TABLE
058600     IF BATCH-NORMAL-SW
058700         PERFORM 090-RUN-SELF-TEST-CHECKS
058800     END-IF
058900     PERFORM 200-READ-RECIPE-HEADER THRU 200-EXIT
059000     IF NOT EOF-RECIPE
059100         PERFORM 210-WRITE-REPORT-HEADING
059200         PERFORM 300-COMPUTE-TOTAL-GRAVITY-POINTS
059300         PERFORM 400-PROCESS-GRAIN-DETAIL THRU 400-EXIT
059400             UNTIL EOF-RECIPE
059500         PERFORM 500-COMPUTE-SUMMARY-RESULTS
059600         PERFORM 800-WRITE-REPORT-TRAILER
059700     END-IF
059800     PERFORM 980-CLOSE-FILES
059900     STOP RUN.
060000*
060100* 090-RUN-SELF-TEST-CHECKS -- RE-DERIVES THE FOUR WORKED EXAMPLES
060200* FROM THE ENGINEERING SPEC THROUGH THE LIVE FORMULA PARAGRAPHS
060300* EVERY NORMAL RUN, SO A FUTURE CONSTANT OR FORMULA SLIP GETS
060400* CAUGHT ON SYSOUT BEFORE IT REACHES A BREWER'S GRAIN BILL.  ADDED
060500* 1996 (PR-1996-0412); SKIPPED ON RERUNS VIA THE UPSI-0 SWITCH.
060600 090-RUN-SELF-TEST-CHECKS.
060700     DISPLAY "BREWBILL - RUNNING START-OF-JOB SELF-TEST"
060800     MOVE ST-GRAVITY-IN TO WS-SG-IN
060900     PERFORM 710-SG-TO-PPG
061000     MOVE WS-PPG-OUT TO ST-ACTUAL
061100     IF ST-ACTUAL NOT = ST-PPG-EXPECTED
061200         DISPLAY "BREWBILL - SELF-TEST FAILED - SG TO PPG"
061300         ADD 1 TO ST-FAIL-COUNT
061400     END-IF
061500     MOVE ST-LBS-IN TO WS-GRAIN-QTY-LBS
061600     PERFORM 720-LBS-TO-LBS-OZ
061700     IF WS-WHOLE-LBS NOT = ST-LBS-EXPECTED
061800         OR WS-OZ NOT = ST-OZ-EXPECTED
061900         DISPLAY "BREWBILL - SELF-TEST FAILED - LBS TO OZ"
062000         ADD 1 TO ST-FAIL-COUNT
062100     END-IF
062200     MOVE ST-RATIO-IN TO WS-STRIKE-RATIO-IN
062300     MOVE ST-GRAIN-TEMP-IN TO WS-STRIKE-GRAIN-TEMP-IN
062400     MOVE ST-MASH-TEMP-IN TO WS-STRIKE-MASH-TEMP-IN
062500     PERFORM 530-COMPUTE-STRIKE-TEMP
062600     IF WS-STRIKE-TEMP NOT = ST-STRIKE-EXPECTED
062700         DISPLAY "BREWBILL - SELF-TEST FAILED - STRIKE TEMP"
062800         ADD 1 TO ST-FAIL-COUNT
062900     END-IF
063000     MOVE ST-MASH-TEMP-IN TO WS-INFUSION-CURR-TEMP
063100     MOVE ST-TARGET-TEMP-IN TO WS-INFUSION-TARGET-TEMP
063200     MOVE ST-INFUSION-WTR-TEMP-IN TO WS-INFUSION-WATER-TEMP
063300     MOVE ST-WATER-QTS-IN TO WS-INFUSION-WATER-QTS
063400     MOVE ST-GRAIN-LBS-IN TO WS-INFUSION-GRAIN-LBS
063500     PERFORM 600-COMPUTE-INFUSION-VOLUME
063600     IF WS-INFUSION-VOLUME NOT = ST-INFUSION-EXPECTED
063700         DISPLAY "BREWBILL - SELF-TEST FAILED - INFUSION VOL"
063800         ADD 1 TO ST-FAIL-COUNT
063900     END-IF
064000     IF ST-FAIL-COUNT > ZERO
064100         DISPLAY "BREWBILL - SELF-TEST FAILURES - " ST-FAIL-COUNT
064200         DISPLAY "BREWBILL - REVIEW SYSOUT BEFORE TRUSTING RUN"
064300     ELSE
064400         DISPLAY "BREWBILL - SELF-TEST PASSED - 4 OF 4 CHECKS OK"
064500     END-IF.
064600*
064700 105-OPEN-FILES.
064800     OPEN INPUT  RECIPE-FILE
064900     OPEN OUTPUT GRAIN-BILL-REPORT.
065000*
065100* GETS THE RUN DATE FOR THE REPORT HEADING.  YYYYMMDD FORM HAS
065200* BEEN USED HERE SINCE THE Y2K REMEDIATION (Y2K-0091) -- SEE THE
065300* CHANGE LOG.
065400 110-OBTAIN-RUN-DATE.
065500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
065600*
065700 115-LOAD-GRAIN-TABLE.
065800     DISPLAY "BREWBILL - FERMENTABLES TABLE - 106 ENTRIES READY".
065900*
066000 200-READ-RECIPE-HEADER.
066100     READ RECIPE-FILE
066200         AT END
066300             DISPLAY "BREWBILL - RECIPE FILE IS EMPTY"
066400             SET EOF-RECIPE TO TRUE
066500             GO TO 200-EXIT
066600     END-READ
066700     IF RTH-REC-TYPE NOT = "H"
066800         DISPLAY "BREWBILL - FIRST RECORD NOT A HEADER - ABORT"
066900         SET EOF-RECIPE TO TRUE
067000     END-IF.
067100 200-EXIT.
067200     EXIT.
067300*
067400* WRITES THE THREE-LINE REPORT HEADING BLOCK (TITLE/RUN-DATE,
067500* TARGET GRAVITY/VOLUME, SEPARATOR RULE) AHEAD OF THE GRAIN
067600* DETAIL LINES.
067700 210-WRITE-REPORT-HEADING.
067800     MOVE WS-CURR-MONTH TO HDR-RUN-MONTH
067900     MOVE WS-CURR-DAY   TO HDR-RUN-DAY
068000     MOVE WS-CURR-YEAR  TO HDR-RUN-YEAR
068100     MOVE RTH-TARGET-GRAVITY TO HDR-TARGET-GRAVITY
068200     MOVE RTH-TARGET-VOLUME  TO HDR-TARGET-VOLUME
068300     PERFORM 215-WRITE-HEADING-LINE
068400         VARYING WS-HDR-IDX FROM 1 BY 1
068500         UNTIL WS-HDR-IDX > 3.
068600*
068700 215-WRITE-HEADING-LINE.
068800     MOVE RPT-HDR-LN(WS-HDR-IDX) TO PRT-REC
068900     IF WS-HDR-IDX = 1
069000         WRITE PRT-REC AFTER ADVANCING TOP-OF-FORM
069100     ELSE
069200         WRITE PRT-REC AFTER ADVANCING 1 LINE
069300     END-IF.
069400*
069500* BUSINESS RULE 3 -- TOTAL GRAVITY POINTS = PPG(TARGET GRAVITY)
069600* TIMES TARGET VOLUME, ROUNDED 3 DP.
069700 300-COMPUTE-TOTAL-GRAVITY-POINTS.
069800     MOVE RTH-TARGET-GRAVITY TO WS-SG-IN
069900     PERFORM 710-SG-TO-PPG
070000     MOVE WS-PPG-OUT TO WS-PPG-TARGET
070100     COMPUTE WS-ROUND-IN = WS-PPG-TARGET * RTH-TARGET-VOLUME
070200     MOVE 3 TO WS-ROUND-DEC-PLACES
070300     PERFORM 700-ROUND-DECIMAL THRU 700-EXIT
070400     MOVE WS-ROUND-OUT TO WS-TOTAL-GRAVITY-POINTS.
070500*
070600* PROCESSES ONE GRAIN DETAIL RECORD -- LOOKUP, YIELD, QUANTITY,
070700* LBS/OZ CONVERSION, GRAIN-BILL LINE, RUNNING WEIGHT TOTAL.
070800* GRAIN-NOT-FOUND AND ZERO-YIELD SKIP THE GRAIN AND LOG AN ERROR
070900* RATHER THAN ABENDING THE JOB (CR-1993-156).
071000 400-PROCESS-GRAIN-DETAIL.
071100     READ RECIPE-FILE
071200         AT END
071300             SET EOF-RECIPE TO TRUE
071400             GO TO 400-EXIT
071500     END-READ
071600     IF RTD-REC-TYPE NOT = "G"
071700         DISPLAY "BREWBILL - UNEXPECTED RECORD TYPE - SKIPPED"
071800         GO TO 400-EXIT
071900     END-IF
072000     ADD 1 TO WS-GRAIN-COUNT
072100     PERFORM 415-VALIDATE-GRAIN-NAME-CHARSET
072200     IF WS-NAME-IS-INVALID
072300         PERFORM 900-GRAIN-NOT-FOUND-ERROR
072400         GO TO 400-EXIT
072500     END-IF
072600     PERFORM 410-LOOKUP-GRAIN-GRAVITY
072700     IF WS-GRAIN-NOT-FOUND
072800         PERFORM 900-GRAIN-NOT-FOUND-ERROR
072900         GO TO 400-EXIT
073000     END-IF
073100     PERFORM 420-COMPUTE-GRAIN-QUANTITY THRU 420-EXIT
073200     IF WS-YIELD-IS-ZERO
073300         PERFORM 910-ZERO-YIELD-ERROR
073400         GO TO 400-EXIT
073500     END-IF
073600     PERFORM 430-BUILD-GRAIN-BILL-LINE
073700     PERFORM 440-FORMAT-GRAIN-LINE
073800     PERFORM 445-ACCUMULATE-GRAIN-WEIGHT.
073900 400-EXIT.
074000     EXIT.
074100*
074200 410-LOOKUP-GRAIN-GRAVITY.
074300     SET WS-GRAIN-NOT-FOUND TO TRUE
074400     PERFORM 412-SEARCH-GRAIN-TABLE
074500         VARYING GRX FROM 1 BY 1
074600         UNTIL GRX > 106 OR WS-GRAIN-FOUND.
074700*
074800 412-SEARCH-GRAIN-TABLE.
074900     IF TBL-GRAIN-NAME(GRX) = RTD-GRAIN-NAME
075000         SET WS-GRAIN-FOUND TO TRUE
075100         MOVE TBL-MAX-GRAVITY(GRX) TO WS-MAX-GRAVITY-FOUND
075200     END-IF.
075300*
075400* CR-2001-077 -- REJECTS GARBLED GRAIN NAMES UP FRONT INSTEAD OF
075500* LETTING THEM FALL THROUGH TO A NOT-FOUND ON THE TABLE SEARCH.
075600 415-VALIDATE-GRAIN-NAME-CHARSET.
075700     SET WS-NAME-IS-VALID TO TRUE
075800     PERFORM 416-CHECK-NAME-CHARACTER
075900         VARYING WS-NAME-CHAR-IDX FROM 1 BY 1
076000         UNTIL WS-NAME-CHAR-IDX > 30
076100         OR WS-NAME-IS-INVALID.
076200*
076300 416-CHECK-NAME-CHARACTER.
076400     IF RTD-GRAIN-NAME(WS-NAME-CHAR-IDX:1)
076500         IS NOT VALID-NAME-CHARS
076600         SET WS-NAME-IS-INVALID TO TRUE
076700     END-IF.
076800*
076900* BUSINESS RULES 4 AND 5 -- EXPECTED YIELD, THEN GRAIN QUANTITY
077000* IN POUNDS.  A ZERO EXPECTED YIELD (GRAIN CARRIES 0.000 MAX
077100* GRAVITY -- "NO DATA") IS AN INPUT ERROR, NOT A DIVIDE ABEND.
077200 420-COMPUTE-GRAIN-QUANTITY.
077300     MOVE WS-MAX-GRAVITY-FOUND TO WS-SG-IN
077400     PERFORM 710-SG-TO-PPG
077500     MOVE WS-PPG-OUT TO WS-PPG-MAX
077600     COMPUTE WS-ROUND-IN = WS-PPG-MAX * RTD-EFFICIENCY
077700     MOVE 3 TO WS-ROUND-DEC-PLACES
077800     PERFORM 700-ROUND-DECIMAL THRU 700-EXIT
077900     MOVE WS-ROUND-OUT TO WS-EXPECTED-YIELD
078000     IF WS-EXPECTED-YIELD = ZERO
078100         SET WS-YIELD-IS-ZERO TO TRUE
078200         GO TO 420-EXIT
078300     END-IF
078400     SET WS-YIELD-IS-VALID TO TRUE
078500     COMPUTE WS-ROUND-IN =
078600         WS-TOTAL-GRAVITY-POINTS * RTD-GRAIN-RATIO
078700         / WS-EXPECTED-YIELD
078800     MOVE 3 TO WS-ROUND-DEC-PLACES
078900     PERFORM 700-ROUND-DECIMAL THRU 700-EXIT
079000     MOVE WS-ROUND-OUT TO WS-GRAIN-QTY-LBS.
079100 420-EXIT.
079200     EXIT.
079300*
079400 430-BUILD-GRAIN-BILL-LINE.
079500     PERFORM 720-LBS-TO-LBS-OZ.
079600*
079700* THE FORMATTER -- BUILDS <NAME>:  <LBS> LBS, <OZ> OZ AND WRITES
079800* IT TO THE REPORT.  730/740 STRIP THE BLANKS A ZERO-SUPPRESSED
079900* PICTURE AND A FIXED-WIDTH NAME FIELD LEAVE BEHIND (WO-2004-0290)
080000 440-FORMAT-GRAIN-LINE.
080100     PERFORM 740-RTRIM-NAME THRU 740-EXIT
080200     MOVE WS-WHOLE-LBS TO WS-EDIT-LBS
080300     MOVE WS-EDIT-LBS TO WS-DEEDIT-WORK
080400     MOVE 5 TO WS-DEEDIT-FIELD-WIDTH
080500     PERFORM 730-DEEDIT-NUMBER THRU 730-EXIT
080600     MOVE WS-DEEDIT-RESULT TO WS-LBS-TEXT
080700     MOVE WS-DEEDIT-LEN    TO WS-LBS-TEXT-LEN
080800     MOVE WS-OZ TO WS-EDIT-OZ
080900     MOVE WS-EDIT-OZ TO WS-DEEDIT-WORK
081000     MOVE 4 TO WS-DEEDIT-FIELD-WIDTH
081100     PERFORM 730-DEEDIT-NUMBER THRU 730-EXIT
081200     MOVE WS-DEEDIT-RESULT TO WS-OZ-TEXT
081300     MOVE WS-DEEDIT-LEN    TO WS-OZ-TEXT-LEN
081400     MOVE SPACES TO WS-GRAIN-BILL-LINE
081500     STRING RTD-GRAIN-NAME(1:WS-NAME-TEXT-LEN)
081600             DELIMITED BY SIZE
081700         ":  " DELIMITED BY SIZE
081800         WS-LBS-TEXT(1:WS-LBS-TEXT-LEN) DELIMITED BY SIZE
081900         " lbs, " DELIMITED BY SIZE
082000         WS-OZ-TEXT(1:WS-OZ-TEXT-LEN) DELIMITED BY SIZE
082100         " oz" DELIMITED BY SIZE
082200         INTO WS-GRAIN-BILL-LINE
082300     END-STRING
082400     MOVE WS-GRAIN-BILL-LINE TO PRT-REC
082500     WRITE PRT-REC.
082600*
082700 445-ACCUMULATE-GRAIN-WEIGHT.
082800     ADD WS-GRAIN-QTY-LBS TO WS-TOTAL-GRAIN-WT-RAW.
082900*
083000 500-COMPUTE-SUMMARY-RESULTS.
083100     MOVE RTH-WATER-GRIST-RATIO TO WS-STRIKE-RATIO-IN
083200     MOVE RTH-GRAIN-TEMP TO WS-STRIKE-GRAIN-TEMP-IN
083300     MOVE RTH-MASH-TEMP TO WS-STRIKE-MASH-TEMP-IN
083400     PERFORM 510-ROUND-TOTAL-GRAIN-WEIGHT
083500     PERFORM 520-COMPUTE-MASH-WATER
083600     PERFORM 530-COMPUTE-STRIKE-TEMP
083700     PERFORM 540-COMPUTE-REQUIRED-WATER
083800     PERFORM 541-ADD-SHRINKAGE-LOSS
083900     PERFORM 542-ADD-EVAPORATION-LOSS
084000     PERFORM 543-ADD-EQUIPMENT-LOSS
084100     PERFORM 544-ADD-ABSORPTION-LOSS.
084200*
084300* BUSINESS RULE 7 -- TOTAL GRAIN WEIGHT IS A RUNNING SUM OF THE
084400* 3-DP PER-GRAIN WEIGHTS, RE-ROUNDED TO 3 DP HERE (THE ONLY
084500* CONTROL TOTAL IN THIS BATCH).
084600 510-ROUND-TOTAL-GRAIN-WEIGHT.
084700     MOVE WS-TOTAL-GRAIN-WT-RAW TO WS-ROUND-IN
084800     MOVE 3 TO WS-ROUND-DEC-PLACES
084900     PERFORM 700-ROUND-DECIMAL THRU 700-EXIT
085000     MOVE WS-ROUND-OUT TO WS-TOTAL-GRAIN-WEIGHT.
085100*
085200 520-COMPUTE-MASH-WATER.
085300     COMPUTE WS-ROUND-IN =
085400         RTH-WATER-GRIST-RATIO * WS-TOTAL-GRAIN-WEIGHT
085500     MOVE 3 TO WS-ROUND-DEC-PLACES
085600     PERFORM 700-ROUND-DECIMAL THRU 700-EXIT
085700     MOVE WS-ROUND-OUT TO WS-MASH-WATER-QTS.
085800*
085900* BUSINESS RULE 9 -- STRIKE TEMPERATURE.  .2 IS THE THERMODYNAMIC
086000* CONSTANT CORRECTED BY WO-1989-0233 (WAS WRONGLY CODED AS .25).
086100 530-COMPUTE-STRIKE-TEMP.
086200     COMPUTE WS-ROUND-IN =
086300         (0.2 / WS-STRIKE-RATIO-IN) *
086400             (WS-STRIKE-MASH-TEMP-IN - WS-STRIKE-GRAIN-TEMP-IN)
086500         + WS-STRIKE-MASH-TEMP-IN
086600     MOVE 3 TO WS-ROUND-DEC-PLACES
086700     PERFORM 700-ROUND-DECIMAL THRU 700-EXIT
086800     MOVE WS-ROUND-OUT TO WS-STRIKE-TEMP.
086900*
087000* BUSINESS RULE 14 -- REQUIRED WATER BUILD-UP, STEP V1.  V2 THRU
087100* V5 FOLLOW IN 541 THRU 544.
087200 540-COMPUTE-REQUIRED-WATER.
087300     COMPUTE WS-ROUND-IN = RTH-TARGET-VOLUME + RTH-TRUB-LOSS
087400     MOVE 3 TO WS-ROUND-DEC-PLACES
087500     PERFORM 700-ROUND-DECIMAL THRU 700-EXIT
087600     MOVE WS-ROUND-OUT TO WS-WATER-V1.
087700*
087800* BUSINESS RULE 13 -- SHRINKAGE IS 4 PERCENT OF THE PRE-COOLING
087900* VOLUME (V1).
088000 541-ADD-SHRINKAGE-LOSS.
088100     COMPUTE WS-ROUND-IN = WS-WATER-V1 * 0.04
088200     MOVE 3 TO WS-ROUND-DEC-PLACES
088300     PERFORM 700-ROUND-DECIMAL THRU 700-EXIT
088400     MOVE WS-ROUND-OUT TO WS-SHRINKAGE-LOSS
088500     COMPUTE WS-WATER-V2 = WS-WATER-V1 + WS-SHRINKAGE-LOSS.
088600*
088700* BUSINESS RULE 12 -- EVAPORATION LOSS OVER THE BOIL.
088800 542-ADD-EVAPORATION-LOSS.
088900     COMPUTE WS-ROUND-IN =
089000         (RTH-BOIL-MINUTES / 60) * RTH-EVAPORATION-GPH
089100     MOVE 3 TO WS-ROUND-DEC-PLACES
089200     PERFORM 700-ROUND-DECIMAL THRU 700-EXIT
089300     MOVE WS-ROUND-OUT TO WS-EVAPORATION-LOSS
089400     COMPUTE WS-WATER-V3 = WS-WATER-V2 + WS-EVAPORATION-LOSS.
089500*
089600* EQUIPMENT DEAD-SPACE LOSS IS A DIRECT RECIPE INPUT -- NO
089700* ROUNDING STEP OF ITS OWN.
089800 543-ADD-EQUIPMENT-LOSS.
089900     COMPUTE WS-WATER-V4 = WS-WATER-V3 + RTH-EQUIPMENT-LOSS.
090000*
090100* BUSINESS RULE 11 -- GRAIN ABSORPTION LOSS, THEN THE FINAL
090200* REQUIRED-WATER RESULT (V5).
090300 544-ADD-ABSORPTION-LOSS.
090400     COMPUTE WS-ROUND-IN =
090500         WS-TOTAL-GRAIN-WEIGHT * RTH-ABSORPTION-RATE
090600     MOVE 3 TO WS-ROUND-DEC-PLACES
090700     PERFORM 700-ROUND-DECIMAL THRU 700-EXIT
090800     MOVE WS-ROUND-OUT TO WS-ABSORPTION-LOSS
090900     COMPUTE WS-ROUND-IN = WS-WATER-V4 + WS-ABSORPTION-LOSS
091000     PERFORM 700-ROUND-DECIMAL THRU 700-EXIT
091100     MOVE WS-ROUND-OUT TO WS-WATER-V5
091200     MOVE WS-WATER-V5 TO WS-REQUIRED-WATER-GAL.
091300*
091400* BUSINESS RULE 10 -- STEP-INFUSION ADD-ON WATER VOLUME.  NOT
091500* PART OF THE SINGLE-INFUSION BATCH FLOW -- EXERCISED BY THE
091600* SELF-TEST ONLY -- SEE WS-INFUSION-FIELDS.
091700 600-COMPUTE-INFUSION-VOLUME.
091800     COMPUTE WS-INFUSION-NUMERATOR =
091900         (WS-INFUSION-TARGET-TEMP - WS-INFUSION-CURR-TEMP) *
092000             (0.2 * WS-INFUSION-GRAIN-LBS
092100             + WS-INFUSION-WATER-QTS)
092200     COMPUTE WS-INFUSION-DENOMINATR =
092300         WS-INFUSION-WATER-TEMP - WS-INFUSION-TARGET-TEMP
092400     COMPUTE WS-ROUND-IN =
092500         WS-INFUSION-NUMERATOR / WS-INFUSION-DENOMINATR
092600     MOVE 3 TO WS-ROUND-DEC-PLACES
092700     PERFORM 700-ROUND-DECIMAL THRU 700-EXIT
092800     MOVE WS-ROUND-OUT TO WS-INFUSION-VOLUME.
092900*
093000* GENERIC HALF-UP DECIMAL ROUNDING HELPER.  SCALES THE INPUT UP
093100* BY 10 ** PLACES, ROUNDS TO A WHOLE NUMBER, SCALES BACK DOWN.
093200* CR-2007-143 ADDED THE 0-5 RANGE GUARD AFTER A BAD CALL FROM A
093300* COPY OF THIS LOGIC IN THE PILOT SIZER BLEW UP THE MASH
093400* SCHEDULE WITH AN UNCHECKED DECIMAL-PLACES VALUE.
093500 700-ROUND-DECIMAL.
093600     IF WS-ROUND-DEC-PLACES > 5
093700         SET ROUND-PLACES-ARE-BAD TO TRUE
093800         PERFORM 920-BAD-DECIMAL-PLACES-ERROR
093900         MOVE ZERO TO WS-ROUND-OUT
094000         GO TO 700-EXIT
094100     END-IF
094200     SET ROUND-PLACES-ARE-VALID TO TRUE
094300     COMPUTE WS-ROUND-SCALE = 10 ** WS-ROUND-DEC-PLACES
094400     COMPUTE WS-ROUND-SCALED ROUNDED =
094500         WS-ROUND-IN * WS-ROUND-SCALE
094600     COMPUTE WS-ROUND-OUT = WS-ROUND-SCALED / WS-ROUND-SCALE.
094700 700-EXIT.
094800     EXIT.
094900*
095000* BUSINESS RULE 1 -- SG TO PPG.  TRUNCATES, DOES NOT ROUND, PER
095100* THE SPEC ("INTEGER PART OF").
095200 710-SG-TO-PPG.
095300     COMPUTE WS-PPG-OUT = (WS-SG-IN - 1) * 1000.
095400*
095500* BUSINESS RULE 2 -- POUNDS TO POUNDS+OUNCES.  WHOLE POUNDS
095600* TRUNCATE; OUNCES ROUND HALF-UP TO 1 DP.
095700 720-LBS-TO-LBS-OZ.
095800     COMPUTE WS-WHOLE-LBS = WS-GRAIN-QTY-LBS
095900     COMPUTE WS-FRACTIONAL-LBS =
096000         WS-GRAIN-QTY-LBS - WS-WHOLE-LBS
096100     COMPUTE WS-ROUND-IN = WS-FRACTIONAL-LBS * 16
096200     MOVE 1 TO WS-ROUND-DEC-PLACES
096300     PERFORM 700-ROUND-DECIMAL THRU 700-EXIT
096400     MOVE WS-ROUND-OUT TO WS-OZ.
096500*
096600* DE-EDITS A ZERO-SUPPRESSED NUMERIC PICTURE -- HUNTS FOR THE
096700* FIRST NON-BLANK CHARACTER AND RETURNS THE REMAINDER OF THE
096800* FIELD, CALLER-SUPPLIED WIDTH AND ALL (WO-2004-0290).  COBOL-74
096900* HAS NO DE-EDIT INTRINSIC SO THIS SHOP ROLLED ITS OWN.
097000 730-DEEDIT-NUMBER.
097100     MOVE 1 TO WS-SCAN-IDX.
097200 730-SCAN-LOOP.
097300     IF WS-SCAN-IDX > WS-DEEDIT-FIELD-WIDTH
097400         MOVE SPACES TO WS-DEEDIT-RESULT
097500         MOVE 1 TO WS-DEEDIT-LEN
097600         GO TO 730-EXIT
097700     END-IF
097800     IF WS-DEEDIT-WORK(WS-SCAN-IDX:1) = SPACE
097900         ADD 1 TO WS-SCAN-IDX
098000         GO TO 730-SCAN-LOOP
098100     END-IF
098200     COMPUTE WS-DEEDIT-LEN =
098300         WS-DEEDIT-FIELD-WIDTH - WS-SCAN-IDX + 1
098400     MOVE WS-DEEDIT-WORK(WS-SCAN-IDX:WS-DEEDIT-LEN)
098500         TO WS-DEEDIT-RESULT.
098600 730-EXIT.
098700     EXIT.
098800*
098900* TRIMS TRAILING BLANKS FROM THE FIXED-WIDTH GRAIN NAME FIELD BY
099000* SCANNING BACKWARD FROM POSITION 30 -- NOT A DELIMITED-BY-SPACE
099100* STRING, WHICH WOULD CUT A MULTI-WORD NAME AT ITS FIRST BLANK.
099200 740-RTRIM-NAME.
099300     MOVE 30 TO WS-SCAN-IDX.
099400 740-SCAN-LOOP.
099500     IF WS-SCAN-IDX < 1
099600         MOVE 1 TO WS-NAME-TEXT-LEN
099700         GO TO 740-EXIT
099800     END-IF
099900     IF RTD-GRAIN-NAME(WS-SCAN-IDX:1) = SPACE
100000         SUBTRACT 1 FROM WS-SCAN-IDX
100100         GO TO 740-SCAN-LOOP
100200     END-IF
100300     MOVE WS-SCAN-IDX TO WS-NAME-TEXT-LEN.
100400 740-EXIT.
100500     EXIT.
100600*
100700 800-WRITE-REPORT-TRAILER.
100800     PERFORM 810-WRITE-TOTAL-WEIGHT-LINE
100900     PERFORM 811-WRITE-MASH-WATER-LINE
101000     PERFORM 812-WRITE-STRIKE-TEMP-LINE
101100     PERFORM 813-WRITE-REQUIRED-WATER-LINE.
101200*
101300 810-WRITE-TOTAL-WEIGHT-LINE.
101400     MOVE WS-TOTAL-GRAIN-WEIGHT TO WS-EDIT-WEIGHT
101500     MOVE WS-EDIT-WEIGHT TO WS-DEEDIT-WORK
101600     MOVE 9 TO WS-DEEDIT-FIELD-WIDTH
101700     PERFORM 730-DEEDIT-NUMBER THRU 730-EXIT
101800     MOVE SPACES TO WS-SUMMARY-LINE
101900     STRING "TOTAL GRAIN WEIGHT (LBS):   "
102000         DELIMITED BY SIZE
102100         WS-DEEDIT-RESULT(1:WS-DEEDIT-LEN) DELIMITED BY SIZE
102200         INTO WS-SUMMARY-LINE
102300     END-STRING
102400     MOVE WS-SUMMARY-LINE TO PRT-REC
102500     WRITE PRT-REC.
102600*
102700 811-WRITE-MASH-WATER-LINE.
102800     MOVE WS-MASH-WATER-QTS TO WS-EDIT-MASH-WATER
102900     MOVE WS-EDIT-MASH-WATER TO WS-DEEDIT-WORK
103000     MOVE 9 TO WS-DEEDIT-FIELD-WIDTH
103100     PERFORM 730-DEEDIT-NUMBER THRU 730-EXIT
103200     MOVE SPACES TO WS-SUMMARY-LINE
103300     STRING "MASH WATER VOLUME (QTS):    "
103400         DELIMITED BY SIZE
103500         WS-DEEDIT-RESULT(1:WS-DEEDIT-LEN) DELIMITED BY SIZE
103600         INTO WS-SUMMARY-LINE
103700     END-STRING
103800     MOVE WS-SUMMARY-LINE TO PRT-REC
103900     WRITE PRT-REC.
104000*
104100 812-WRITE-STRIKE-TEMP-LINE.
104200     MOVE WS-STRIKE-TEMP TO WS-EDIT-STRIKE-TEMP
104300     MOVE WS-EDIT-STRIKE-TEMP TO WS-DEEDIT-WORK
104400     MOVE 8 TO WS-DEEDIT-FIELD-WIDTH
104500     PERFORM 730-DEEDIT-NUMBER THRU 730-EXIT
104600     MOVE SPACES TO WS-SUMMARY-LINE
104700     STRING "STRIKE TEMPERATURE (DEGF):  "
104800         DELIMITED BY SIZE
104900         WS-DEEDIT-RESULT(1:WS-DEEDIT-LEN) DELIMITED BY SIZE
105000         INTO WS-SUMMARY-LINE
105100     END-STRING
105200     MOVE WS-SUMMARY-LINE TO PRT-REC
105300     WRITE PRT-REC.
105400*
105500 813-WRITE-REQUIRED-WATER-LINE.
105600     MOVE WS-REQUIRED-WATER-GAL TO WS-EDIT-REQ-WATER
105700     MOVE WS-EDIT-REQ-WATER TO WS-DEEDIT-WORK
105800     MOVE 9 TO WS-DEEDIT-FIELD-WIDTH
105900     PERFORM 730-DEEDIT-NUMBER THRU 730-EXIT
106000     MOVE SPACES TO WS-SUMMARY-LINE
106100     STRING "REQUIRED BREWING WATER (GAL):"
106200         DELIMITED BY SIZE
106300         " " DELIMITED BY SIZE
106400         WS-DEEDIT-RESULT(1:WS-DEEDIT-LEN) DELIMITED BY SIZE
106500         INTO WS-SUMMARY-LINE
106600     END-STRING
106700     MOVE WS-SUMMARY-LINE TO PRT-REC
106800     WRITE PRT-REC.
106900*
107000 900-GRAIN-NOT-FOUND-ERROR.
107100     ADD 1 TO WS-ERROR-COUNT
107200     DISPLAY "BREWBILL - GRAIN NOT FOUND OR INVALID NAME"
107300     DISPLAY "BREWBILL - GRAIN NAME WAS: " RTD-GRAIN-NAME.
107400*
107500 910-ZERO-YIELD-ERROR.
107600     ADD 1 TO WS-ERROR-COUNT
107700     DISPLAY "BREWBILL - ZERO EXPECTED YIELD - SKIPPED"
107800     DISPLAY "BREWBILL - GRAIN NAME WAS: " RTD-GRAIN-NAME.
107900*
108000 920-BAD-DECIMAL-PLACES-ERROR.
108100     DISPLAY "BREWBILL - INVALID DECIMAL PLACES REQUESTED"
108200     DISPLAY "BREWBILL - MUST BE 0 THRU 5 - ROUND SKIPPED".
108300*
108400 980-CLOSE-FILES.
108500     CLOSE RECIPE-FILE
108600     CLOSE GRAIN-BILL-REPORT.
